000010       IDENTIFICATION DIVISION.
000020	   PROGRAM-ID.			CBLANL06.
000030	   AUTHOR.				J T MERCER.
000040	   INSTALLATION.		ALROUF LIGHTING SUPPLY CO - DPC.
000050       DATE-WRITTEN.		03/14/86.
000060	   DATE-COMPILED.
000070	   SECURITY.			CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090      *---------------------------------------------------------------
000100      * JOB / RETENTION NOTES
000110      *---------------------------------------------------------------
000120      * THIS PROGRAM RUNS AS STEP 020 OF JOB QTEBAT01, THE OVERNIGHT
000130      * SALES QUOTATION CYCLE, AFTER ORDER ENTRY'S EXTRACT STEP HAS
000140      * SPOOLED THE DAY'S REQUESTS TO QUOTEREQ.  PRCDQTE AND PRCDLIN
000150      * ARE GDG FILES RETAINED 7 GENERATIONS FOR THE AR SUBLEDGER
000160      * FEED; QREJECT AND LETRPT ARE RETAINED 2 CYCLES AND PRINTED
000170      * BY OPERATIONS BEFORE THE NEXT RUN OVERWRITES THEM.
000180      *---------------------------------------------------------------
000190
000200      ***************************************************************
000210      * THIS PROGRAM IS THE QUOTATION PRICING RUN.                  *
000220      * IT READS CUSTOMER QUOTE REQUESTS, VALIDATES AND PRICES      *
000230      * EACH LINE ITEM, WRITES THE PRICED QUOTATION AND LINE        *
000240      * FILES, AND BUILDS THE ENGLISH AND ARABIC CUSTOMER LETTERS.  *
000250      * REQUESTS FAILING VALIDATION ARE REJECTED IN FULL.           *
000260      ***************************************************************
000270
000280      *---------------------------------------------------------------
000290      * HOW THIS JOB FITS THE NIGHTLY QUOTATION CYCLE
000300      *---------------------------------------------------------------
000310      * SALES KEYS QUOTE REQUESTS DURING THE DAY THROUGH THE ORDER
000320      * ENTRY SCREENS.  THOSE REQUESTS ARE SPOOLED TO QUOTEREQ AND
000330      * THIS JOB PICKS THEM UP OVERNIGHT.  EVERY REQUEST THAT PASSES
000340      * VALIDATION COMES OUT THE OTHER END AS A PRICED QUOTATION
000350      * RECORD, A SET OF PRICED LINE RECORDS FOR THE AR SUBLEDGER
000360      * FEED, AND TWO PRINTED CUSTOMER LETTERS - ONE IN THE CLIENT'S
000370      * OWN LANGUAGE, ONE IN THE OTHER OF ENGLISH/ARABIC SO THE FILE
000380      * COPY IS COMPLETE NO MATTER WHO PULLS IT.  A REQUEST THAT
000390      * FAILS ANY CHECK IS NOT PARTIALLY PRICED - IT GOES TO THE
000400      * REJECTIONS FILE WHOLE AND SOMEBODY IN SALES HAS TO KEY IT
000410      * AGAIN THE NEXT DAY.
000420      *---------------------------------------------------------------
000430      * PROCESSING OVERVIEW
000440      *---------------------------------------------------------------
000450      * 1000-INIT OPENS THE FIVE FILES, ACCEPTS TODAY'S DATE FOR THE
000460      * PAGE HEADING, PRINTS PAGE ONE OF THE LETTERS REPORT AND
000470      * PRIMES THE READ LOOP WITH THE FIRST HEADER RECORD.
000480      *
000490      * 2000-PROCESS-REQUEST THEN RUNS ONCE PER REQUEST UNTIL THE
000500      * INPUT FILE IS EXHAUSTED.  FOR EACH REQUEST IT -
000510      *   (1) VALIDATES THE HEADER AND EVERY LINE ITEM
000520      *       (2100-VALIDATE-AND-PRICE, 2110-VALIDATE-ONE-LINE),
000530      *       PRICING EACH LINE AS IT GOES;
000540      *   (2) IF ANYTHING FAILED, WRITES ONE REJECTIONS RECORD
000550      *       (2500-WRITE-REJECTION) AND MOVES ON - NO PARTIAL
000560      *       OUTPUT IS EVER WRITTEN FOR A REJECTED REQUEST;
000570      *   (3) OTHERWISE COMPUTES THE REQUEST'S SUBTOTAL, TAX AND
000580      *       GRAND TOTAL (2600-COMPUTE-TOTALS), ASSIGNS THE NEXT
000590      *       QUOTE ID (2650-ASSIGN-QUOTE-ID), WRITES THE PRICED
000600      *       QUOTATION AND PRICED LINE RECORDS (2700-WRITE-PRICED-
000610      *       OUTPUT), AND BUILDS BOTH THE PRIMARY AND ALTERNATE
000620      *       LANGUAGE CUSTOMER LETTERS (2800-BUILD-LETTERS).
000630      *
000640      * 3000-CLOSING PRINTS THE END OF RUN CONTROL TOTALS PAGE
000650      * (3100-WRITE-CONTROL-TOTALS) AND CLOSES ALL FIVE FILES.
000660      *
000670      * THE 9000 SERIES PARAGRAPHS ARE THE ONLY PLACES THAT ISSUE A
000680      * PHYSICAL READ AGAINST QUOTEREQ; EVERYTHING ELSE WORKS FROM
000690      * H-AREA AND LINE-TABLE ONCE A REQUEST HAS BEEN READ IN.
000700      *---------------------------------------------------------------
000710      *---------------------------------------------------------------
000720
000730      *---------------------------------------------------------------
000740      * CHANGE LOG
000750      *---------------------------------------------------------------
000760      * DATE      BY   TICKET     DESCRIPTION                     TAG
000770      * 03/14/86  JTM  N/A        ORIGINAL PROGRAM WRITTEN.      JTM8603
000780      * 09/02/86  JTM  CR-0118    ADDED REJECTIONS FILE FOR      JTM8609
000790      *                          REQUESTS FAILING VALIDATION.
000800      * 04/22/88  RHS  CR-0341    CORRECTED MARGIN PCT RANGE     RHS8804
000810      *                          CHECK - WAS ACCEPTING > 100.
000820      * 11/10/89  RHS  HD-0502    DEFAULT CURRENCY OF SAR WHEN   RHS8911
000830      *                          CLIENT CURRENCY LEFT BLANK.
000840      * 02/18/91  DLK  CR-0655    ARABIC LETTER FORMAT ADDED     DLK9102
000850      *                          PER SALES DEPT REQUEST.
000860      * 07/06/92  DLK  CR-0711    VAT RATE CHANGED FROM 12 PCT   DLK9207
000870      *                          TO 15 PCT PER FINANCE MEMO.
000880      * 01/25/94  PQC  HD-0888    QUOTE ID SEQUENCE WIDENED      PQC9401
000890      *                          TO 8 DIGITS - RAN OUT AT 9999.
000900      * 06/14/95  PQC  CR-0940    ADDED CONTROL TOTALS PAGE      PQC9506
000910      *                          AT END OF RUN.
000920      * 03/03/97  RHS  HD-1102    CORRECTED LINE TOTAL ROUNDING  RHS9703
000930      *                          - MUST PRICE FROM UNROUNDED
000940      *                          UNIT PRICE, NOT THE ROUNDED ONE.
000950      * 11/19/98  DLK  CR-1204    Y2K - WINDOWED 2-DIGIT YEAR    DLK9811
000960      *                          ON REPORT HEADING DATE.
000970      * 02/09/99  DLK  CR-1204    Y2K - RETESTED CENTURY WINDOW  DLK9902
000980      *                          AGAINST 00 AND 99 BOUNDARIES.
000990      * 08/30/00  PQC  HD-1355    ADDED ALTERNATE LANGUAGE       PQC0008
001000      *                          LETTER - PRIMARY PLUS ALTERNATE.
001010      * 05/17/02  RHS  CR-1489    DELIVERY TERMS LINE ADDED      RHS0205
001020      *                          TO CUSTOMER LETTER BODY.
001030      * 09/21/03  PQC  HD-1602    COURTESY SENTENCE SUBSTITUTED  PQC0309
001040      *                          WHEN NOTES FIELD LEFT BLANK.
001050      * 04/02/05  RHS  CR-1678    PRICED LINES FILE SPLIT OUT    RHS0504
001060      *                          FOR THE AR SUBLEDGER FEED.
001070      * 08/14/06  JTM  CR-1701    FIXED LOST FILE SYNC WHEN THE   JTM0608
001080      *                          HEADER LANGUAGE CODE FAILS -
001090      *                          THE LINE RECORDS MUST STILL BE
001100      *                          READ.  SAME BUG AS CR-0118, JUST
001110      *                          NEVER CAUGHT AT THE HEADER LEVEL.
001120      * 02/02/07  DLK  CR-1733    REJECTION REASON NOW CARRIES    DLK0702
001130      *                          THE SKU FOR LINE LEVEL ERRORS
001140      *                          SO PRICING CAN TRACE THE BAD
001150      *                          LINE BACK TO THE ITEM.
001160      * 08/20/07  DLK  CR-1745    SALUTATION LINE NOW CARRIES     DLK0803
001170      *                          THE CLIENT NAME FROM THE
001180      *                          REQUEST HEADER, NOT JUST THE
001190      *                          FIXED GREETING - SALES DEPT
001200      *                          WANTED LETTERS ADDRESSED BY
001210      *                          NAME.
001220      *---------------------------------------------------------------
001230
001240	   ENVIRONMENT DIVISION.
001250	   CONFIGURATION SECTION.
001260	   SOURCE-COMPUTER.	IBM-370.
001270	   OBJECT-COMPUTER.	IBM-370.
001280	   SPECIAL-NAMES.
001290      *    C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF EACH NEW PAGE OF
001300      *    THE CUSTOMER LETTERS REPORT - SEE 9900-HEADING BELOW.
001310	       C01 IS TOP-OF-FORM.
001320
001330	   INPUT-OUTPUT SECTION.
001340	   FILE-CONTROL.
001350
001360      *    QUOTE REQUESTS COME IN FROM ORDER ENTRY ON QUOTEREQ - ONE
001370      *    HEADER RECORD FOLLOWED BY QRH-ITEM-COUNT LINE RECORDS PER
001380      *    REQUEST.  SEE THE FILE SECTION BELOW FOR THE TWO REDEFINES.
001390       SELECT QUOTE-REQUEST-FILE
001400	            ASSIGN TO QUOTEREQ
001410				ORGANIZATION IS LINE SEQUENTIAL.
001420
001430      *    ONE OUTPUT RECORD PER ACCEPTED REQUEST - PICKED UP BY THE
001440      *    ORDER ENTRY SYSTEM TO SHOW SALES THE FINAL QUOTED PRICE.
001450	   SELECT PRICED-QUOTES-FILE
001460	            ASSIGN TO PRCDQTE
001470				ORGANIZATION IS LINE SEQUENTIAL.
001480
001490      *    RHS0504 - ONE OUTPUT RECORD PER PRICED LINE, SPLIT OUT OF
001500      *    THE QUOTATION RECORD SO THE AR SUBLEDGER FEED CAN PICK UP
001510      *    LINE LEVEL DETAIL WITHOUT PARSING THE WHOLE QUOTATION.
001520       SELECT PRICED-LINES-FILE
001530                ASSIGN TO PRCDLIN
001540                ORGANIZATION IS LINE SEQUENTIAL.
001550
001560      *    JTM8609 - ANY REQUEST FAILING VALIDATION LANDS HERE WHOLE,
001570      *    REQUEST ID AND REASON ONLY, SO SALES CAN RE-KEY IT.
001580       SELECT REJECTIONS-FILE
001590                ASSIGN TO QREJECT
001600                ORGANIZATION IS LINE SEQUENTIAL.
001610
001620      *    THE PRINTED CUSTOMER LETTERS AND THE END OF RUN CONTROL
001630      *    TOTALS PAGE BOTH GO OUT THROUGH THIS ONE REPORT FILE.
001640       SELECT LETTERS-REPORT-FILE
001650                ASSIGN TO LETRPT
001660                ORGANIZATION IS RECORD SEQUENTIAL.
001670
001680	   DATA DIVISION.
001690
001700      *---------------------------------------------------------------
001710      * FILE LAYOUTS SUMMARY
001720      *---------------------------------------------------------------
001730      * QUOTEREQ  (IN)   - QUOTE REQUEST HEADERS AND LINE ITEMS,
001740      *                    ONE HEADER FOLLOWED BY ITS LINE RECORDS.
001750      * PRCDQTE   (OUT)  - ONE PRICED QUOTATION RECORD PER ACCEPTED
001760      *                    REQUEST.
001770      * PRCDLIN   (OUT)  - ONE PRICED LINE RECORD PER LINE ITEM ON
001780      *                    AN ACCEPTED REQUEST, FOR THE AR
001790      *                    SUBLEDGER FEED.
001800      * QREJECT   (OUT)  - ONE RECORD PER REQUEST THAT FAILED
001810      *                    VALIDATION.
001820      * LETRPT    (OUT)  - PRINTED CUSTOMER LETTERS, ONE PRIMARY AND
001830      *                    ONE ALTERNATE LANGUAGE LETTER PER
001840      *                    ACCEPTED REQUEST, PLUS THE END OF RUN
001850      *                    CONTROL TOTALS PAGE.
001860      *---------------------------------------------------------------
001870	   FILE SECTION.
001880
001890      *---------------------------------------------------------------
001900      * QUOTE REQUEST INPUT FILE.  EACH REQUEST IS ONE HEADER RECORD
001910      * (I-HEADER-BODY) FOLLOWED BY I-ITEM-COUNT LINE RECORDS
001920      * (I-LINE-BODY).  I-REC-TYPE TELLS 2000-PROCESS-REQUEST WHICH
001930      * REDEFINITION OF I-BODY IS CURRENTLY SITTING IN THE BUFFER,
001940      * BUT IN PRACTICE THE READ SEQUENCE (ONE HEADER READ, THEN THE
001950      * ITEM COUNT'S WORTH OF LINE READS) IS WHAT KEEPS THE TWO
001960      * VIEWS IN STEP - SEE 9000-READ-HEADER-REC / 9010-READ-LINE-REC.
001970      *---------------------------------------------------------------
001980	   FD  QUOTE-REQUEST-FILE
001990	      LABEL RECORD IS STANDARD
002000		  RECORD CONTAINS 177 CHARACTERS
002010	      DATA RECORD IS I-REC.
002020
002030	   01  I-REC.
002040      *    1 = HEADER RECORD, 2 = LINE RECORD.  NOT ACTUALLY TESTED
002050      *    ANYWHERE IN THIS PROGRAM - THE READ SEQUENCE ALONE DRIVES
002060      *    WHICH BODY REDEFINITION APPLIES.  LEFT IN PLACE SO A
002070      *    FUTURE EDIT PROGRAM CAN VALIDATE RECORD ORDER ON QUOTEREQ.
002080	       05  I-REC-TYPE          PIC X(01).
002090	       05  I-BODY              PIC X(176).
002100
002110      *    HEADER VIEW OF I-BODY - ONE PER QUOTE REQUEST.
002120	   01  I-HEADER-BODY REDEFINES I-BODY.
002130      *    SALES ORDER ENTRY'S OWN REQUEST NUMBER - CARRIED THROUGH
002140      *    TO THE PRICED QUOTATION AND, IF REJECTED, TO THE
002150      *    REJECTIONS FILE SO SALES CAN MATCH IT BACK UP.
002160	       05  I-REQUEST-ID       PIC X(08).
002170	       05  I-CLIENT-NAME      PIC X(30).
002180	       05  I-CLIENT-CONTACT   PIC X(30).
002190      *    "EN" OR "AR" ONLY - SEE VALID-CLIENT-LANG BELOW.  DRIVES
002200      *    WHICH ROW OF THE LANG-TABLE IS THE PRIMARY LETTER.
002210	       05  I-CLIENT-LANG      PIC X(02).
002220      *    RHS8911 - LEFT BLANK BY ORDER ENTRY MOST OF THE TIME.
002230      *    DEFAULTED TO SAR IN 2100-VALIDATE-AND-PRICE.
002240      *    COPY THE HEADER DOWN INTO H-AREA BEFORE VALIDATING IT -
002250      *    9010-READ-LINE-REC IS ABOUT TO START OVERWRITING I-BODY
002260      *    WITH LINE RECORDS, SO NOTHING PAST THIS POINT MAY READ
002270      *    THE I-HEADER-BODY FIELDS DIRECTLY.
002280	       05  I-CURRENCY         PIC X(03).
002290      *    NUMBER OF LINE RECORDS THAT FOLLOW THIS HEADER ON
002300      *    QUOTEREQ - DRIVES EVERY PERFORM VARYING IN THIS PROGRAM.
002310	       05  I-ITEM-COUNT       PIC 9(02).
002320	       05  I-DELIVERY-TERMS   PIC X(40).
002330      *    PQC0309 - FREE TEXT FROM THE SALES REP.  WHEN LEFT BLANK
002340      *    THE LETTER SUBSTITUTES THE STANDARD COURTESY SENTENCE.
002350	       05  I-NOTES            PIC X(60).
002360      *    PAD BYTE - BRINGS THE HEADER BODY UP TO THE SAME 176
002370      *    BYTES AS THE LINE BODY REDEFINITION BELOW IT.
002380	       05  FILLER               PIC X(01).
002390
002400      *    LINE VIEW OF I-BODY - ONE PER LINE ITEM ON THE REQUEST.
002410	   01  I-LINE-BODY REDEFINES I-BODY.
002420	       05  I-LINE-SKU              PIC X(12).
002430	       05  I-LINE-QTY              PIC 9(05).
002440	       05  I-LINE-COST        PIC 9(07)V99.
002450      *    RHS8804 - MUST FALL IN 0 THRU 100 - SEE VALID-MARGIN-PCT.
002460	       05  I-LINE-MARGIN       PIC 9(03)V99.
002470      *    UNUSED PORTION OF THE 176 BYTE BODY - ROOM LEFT FOR
002480      *    FUTURE LINE LEVEL FIELDS WITHOUT WIDENING QUOTEREQ.
002490	       05  FILLER               PIC X(145).
002500
002510      *---------------------------------------------------------------
002520      * ONE PRICED QUOTATION RECORD PER ACCEPTED REQUEST.
002530      *---------------------------------------------------------------
002540	   FD  PRICED-QUOTES-FILE
002550		    LABEL RECORD IS OMITTED
002560		    RECORD CONTAINS 100 CHARACTERS
002570	      DATA RECORD IS QUOTE-REC.
002580
002590	   01  QUOTE-REC.
002600      *    PQC9401 - RUN SEQUENCE NUMBER PREFIXED "QR", 8 DIGITS.
002610	       05  O-QUOTE-ID          PIC X(10).
002620      *    TIES BACK TO THE SALES ORDER ENTRY REQUEST NUMBER SO
002630      *    THE FRONT END CAN MATCH THE PRICED QUOTE TO ITS REQUEST.
002640	       05  O-QUOTE-REQ-ID        PIC X(08).
002650	       05  O-QUOTE-CLIENT       PIC X(30).
002660	       05  O-QUOTE-CURR          PIC X(03).
002670      *    NUMBER OF LINE RECORDS ON PRCDLIN FOR THIS QUOTE ID -
002680      *    THE SUBLEDGER FEED USES THIS TO CHECK IT READ THEM ALL.
002690	       05  O-QUOTE-ITEMS        PIC 9(02).
002700	       05  O-QUOTE-SUBTOTAL          PIC S9(09)V99.
002710      *    DLK9207 - 15 PERCENT OF SUBTOTAL, ROUNDED.
002720	       05  O-QUOTE-TAX         PIC S9(09)V99.
002730	       05  O-QUOTE-GRAND       PIC S9(09)V99.
002740      *    PAD TO THE 100 BYTE PRICED QUOTATION RECORD LENGTH.
002750	       05  FILLER               PIC X(14)  VALUE SPACES.
002760
002770      *---------------------------------------------------------------
002780      * RHS0504 - ONE PRICED LINE RECORD PER LINE ITEM, FOR THE AR
002790      * SUBLEDGER FEED.  O-LN-QUOTE-ID TIES EACH LINE BACK TO ITS
002800      * PARENT QUOTE-REC ON THE PRICED-QUOTES-FILE.
002810      *---------------------------------------------------------------
002820	   FD  PRICED-LINES-FILE
002830		    LABEL RECORD IS OMITTED
002840		    RECORD CONTAINS 80 CHARACTERS
002850	      DATA RECORD IS LINE-REC.
002860
002870	   01  LINE-REC.
002880      *    PARENT QUOTE ID FROM PRCDQTE - THE JOIN KEY BACK TO THE
002890      *    QUOTATION RECORD FOR THE SUBLEDGER FEED.
002900	       05  O-LN-QUOTE-ID          PIC X(10).
002910	       05  O-LN-SKU               PIC X(12).
002920	       05  O-LN-QTY               PIC 9(05).
002930	       05  O-LN-COST         PIC 9(07)V99.
002940	       05  O-LN-MARGIN        PIC 9(03)V99.
002950      *    RHS9703 - COMPUTED FROM THE UNROUNDED PRICING EXPRESSION.
002960	       05  O-LN-PRICE        PIC S9(09)V99.
002970	       05  O-LN-TOTAL        PIC S9(11)V99.
002980      *    PAD TO THE 80 BYTE PRICED LINE RECORD LENGTH.
002990	       05  FILLER               PIC X(15)  VALUE SPACES.
003000
003010      *---------------------------------------------------------------
003020      * JTM8609 - ONE RECORD PER REQUEST THAT FAILS VALIDATION.
003030      * THE WHOLE REQUEST IS REJECTED - NO PARTIAL PRICING.
003040      *---------------------------------------------------------------
003050	   FD  REJECTIONS-FILE
003060		    LABEL RECORD IS OMITTED
003070		    RECORD CONTAINS 80 CHARACTERS
003080	      DATA RECORD IS REJECT-REC.
003090
003100	   01  REJECT-REC.
003110      *    SALES ORDER ENTRY REQUEST NUMBER - THE ONLY KEY SALES
003120      *    HAS TO FIND THE ORIGINAL REQUEST TO RE-KEY IT.
003130	       05  O-REJ-REQ-ID        PIC X(08).
003140      *    DLK0702 - WIDENED SO A LINE LEVEL REASON CAN CARRY THE SKU.
003150	       05  O-REJ-REASON            PIC X(60).
003160      *    PAD TO THE 80 BYTE REJECTIONS RECORD LENGTH.
003170	       05  FILLER               PIC X(12)  VALUE SPACES.
003180
003190      *---------------------------------------------------------------
003200      * CUSTOMER LETTERS AND END OF RUN CONTROL TOTALS REPORT.
003210      * ONE PLAIN 132 BYTE PRINT LINE FD - EVERY WORKING STORAGE
003220      * PRINT RECORD BELOW IS MOVED INTO LETTER-REC BEFORE THE
003230      * WRITE, THE SAME WAY THE OLDER CASE PROBLEM JOBS IN THIS
003240      * SHOP BUILD THEIR REPORTS.
003250      *---------------------------------------------------------------
003260	   FD  LETTERS-REPORT-FILE
003270		    LABEL RECORD IS OMITTED
003280		    RECORD CONTAINS 132 CHARACTERS
003290		    LINAGE IS 60 WITH FOOTING AT 55
003300	      DATA RECORD IS LETTER-REC.
003310
003320	   01  LETTER-REC			PIC X(132).
003330
003340	   WORKING-STORAGE SECTION.
003350
003360      *---------------------------------------------------------------
003370      * RUN COUNTERS AND THE TWO CONTROL SWITCHES.  ERR-SWITCH IS
003380      * RESET "NO " AT THE TOP OF EVERY REQUEST IN 2000-PROCESS-
003390      * REQUEST AND FLIPPED "YES" THE MOMENT ANY HEADER OR LINE
003400      * CHECK FAILS.  MORE-RECS DRIVES THE MAIN READ LOOP AND GOES
003410      * "NO" WHEN 9000-READ-HEADER-REC HITS END OF FILE.
003420      *---------------------------------------------------------------
003430	   01  WORK-AREA.
003440	       05  C-REQ-READ           PIC 9(05)  COMP  VALUE ZERO.
003450	       05  C-REQ-ACC            PIC 9(05)  COMP  VALUE ZERO.
003460	       05  C-REQ-REJ            PIC 9(05)  COMP  VALUE ZERO.
003470	       05  C-PCTR               PIC 9(03)  COMP  VALUE ZERO.
003480      *    PQC9506 - RUNNING SUM OF EVERY ACCEPTED REQUEST'S GRAND
003490      *    TOTAL, PRINTED ON THE CONTROL TOTALS PAGE AT CLOSING.
003500	       05  C-GT-TOTAL           PIC S9(11)V99   VALUE ZERO.
003510	       05  ERR-SWITCH           PIC XXX.
003520	       05  MORE-RECS            PIC XXX    VALUE "YES".
003530
003540      *    SUB-1 IS THE ONE AND ONLY LINE ITEM SUBSCRIPT IN THE
003550      *    PROGRAM - REUSED ACROSS EVERY PERFORM VARYING THAT WALKS
003560      *    LINE-TABLE, ONE LOOP AT A TIME, NEVER TWO NESTED AT ONCE.
003570	   77  SUB-1                    PIC 9(02)  COMP  VALUE ZERO.
003580      *    LANG-SUB POINTS AT THE ROW OF LANG-TABLE FOR THE LETTER
003590      *    CURRENTLY BEING WRITTEN; ALT-SUB HOLDS THE OTHER ROW SO
003600      *    2800-BUILD-LETTERS CAN SWING BACK TO IT FOR THE SECOND PASS.
003610	   77  LANG-SUB                 PIC 9(01)  COMP  VALUE ZERO.
003620	   77  ALT-SUB                  PIC 9(01)  COMP  VALUE ZERO.
003630      *    PQC9401 - RUN LEVEL QUOTE SEQUENCE, WIDENED TO 8 DIGITS.
003640	   77  C-QUOTE-SEQ              PIC 9(08)  COMP  VALUE ZERO.
003650      *    DLK0702 - HOLDS THE REJECTION MESSAGE TEXT (NOW INCLUDING
003660      *    THE SKU FOR LINE LEVEL FAILURES) UNTIL 2500-WRITE-
003670      *    REJECTION MOVES IT OUT TO THE REJECTIONS FILE.
003680	   77  ERR-REASON               PIC X(60)  VALUE SPACES.
003690      *    THE QUOTE ID JUST ASSIGNED BY 2650-ASSIGN-QUOTE-ID, HELD
003700      *    HERE SO EVERY PARAGRAPH THAT WRITES OUTPUT FOR THIS
003710      *    REQUEST (QUOTATION, LINES, BOTH LETTERS) CAN STAMP IT.
003720	   77  H-QUOTE-ID               PIC X(10)  VALUE SPACES.
003730      *    "PRIMARY  " OR "ALTERNATE" - PRINTED ON THE LETTER BANNER
003740      *    LINE SO A READER CAN TELL THE TWO LETTERS APART ON FILE.
003750	   77  H-ROLE-TEXT              PIC X(09)  VALUE SPACES.
003760
003770      *    RUN DATE, ACCEPTED ONCE AT START OF JOB AND WINDOWED BY
003780      *    1010-WINDOW-DATE FOR THE REPORT PAGE HEADING.
003790      *---------------------------------------------------------------
003800      * RUN DATE - THREE 2 DIGIT FIELDS BECAUSE THAT IS WHAT ACCEPT
003810      * FROM DATE HANDS BACK ON THIS SYSTEM.  DO NOT COMPARE D-YY
003820      * DIRECTLY AGAINST A 4 DIGIT YEAR ANYWHERE ELSE IN THE PROGRAM
003830      * - ALWAYS GO THROUGH O-YEAR AFTER 1010-WINDOW-DATE HAS RUN.
003840      *---------------------------------------------------------------
003850	   01  D-DATE.
003860	       05  D-YY                 PIC 9(02).
003870	       05  D-MM                 PIC 9(02).
003880	       05  D-DD                 PIC 9(02).
003890
003900      *---------------------------------------------------------------
003910      * WORKING COPY OF THE CURRENT REQUEST'S HEADER, MOVED IN FROM
003920      * I-HEADER-BODY AT THE TOP OF 2100-VALIDATE-AND-PRICE AND HELD
003930      * HERE FOR THE REST OF THE REQUEST'S PROCESSING - PRICING,
003940      * OUTPUT WRITES AND BOTH LETTERS ALL READ FROM THIS COPY
003950      * RATHER THAN THE FILE BUFFER, SINCE 9010-READ-LINE-REC KEEPS
003960      * OVERWRITING I-BODY WITH LINE RECORDS WHILE THE REQUEST IS
003970      * STILL BEING PROCESSED.
003980      *---------------------------------------------------------------
003990	   01  H-AREA.
004000	       05  H-REQUEST-ID         PIC X(08).
004010	       05  H-CLIENT-NAME        PIC X(30).
004020	       05  H-CLIENT-CONTACT     PIC X(30).
004030	       05  H-CLIENT-LANG        PIC X(02).
004040          *    VALIDATED IN 2100-VALIDATE-AND-PRICE - JTM0608.
004050           88  VALID-CLIENT-LANG        VALUES "EN" "AR".
004060	       05  H-CURRENCY           PIC X(03).
004070	       05  H-ITEM-COUNT         PIC 9(02).
004080	       05  H-DELIVERY-TERMS     PIC X(40).
004090	       05  H-NOTES              PIC X(60).
004100	       05  FILLER               PIC X(05)  VALUE SPACES.
004110
004120      *    THIS REQUEST'S SUBTOTAL, TAX AND GRAND TOTAL, COMPUTED IN
004130      *    2600-COMPUTE-TOTALS AND CARRIED TO EVERY DOWNSTREAM WRITE.
004140	   01  H-TOTALS.
004150	       05  H-SUBTOTAL           PIC S9(09)V99  VALUE ZERO.
004160      *    DLK9207 - VAT RATE, 15 PERCENT SINCE THE 1992 MEMO.
004170	       05  H-TOTAL-TAX          PIC S9(09)V99  VALUE ZERO.
004180	       05  H-GRAND-TOTAL        PIC S9(09)V99  VALUE ZERO.
004190	       05  FILLER               PIC X(01)      VALUE SPACES.
004200
004210      *    QUOTE ID = "QR" PLUS THE 8 DIGIT RUN SEQUENCE NUMBER.
004220      *    QID-ALPHA-ALL IS THE SAME 10 BYTES READ AS ONE PIC X FIELD
004230      *    SO 2650-ASSIGN-QUOTE-ID CAN MOVE THE WHOLE THING AT ONCE.
004240	   01  QUOTE-ID-WORK.
004250	       05  QID-PREFIX           PIC X(02)  VALUE "QR".
004260	       05  QID-SEQ              PIC 9(08).
004270
004280	   01  QUOTE-ID-ALPHA REDEFINES QUOTE-ID-WORK.
004290	       05  QID-ALPHA-ALL        PIC X(10).
004300
004310      *---------------------------------------------------------------
004320      * PRICED LINE HOLD TABLE - ONE ROW PER LINE ITEM ON THE
004330      * REQUEST NOW BEING PRICED.  MAXIMUM 99 LINES MATCHES THE
004340      * TWO DIGIT ITEM COUNT ON THE REQUEST HEADER RECORD.  LOADED
004350      * BY 2110-VALIDATE-ONE-LINE AND READ BACK OUT BY EVERY
004360      * PARAGRAPH THAT WRITES A PRICED LINE, AR SUBLEDGER LINE OR
004370      * LETTER ITEM LINE FOR THIS REQUEST.
004380      *---------------------------------------------------------------
004390	   01  LINE-TABLE.
004400	       05  LINE-ROW  OCCURS 99 TIMES.
004410	           10  L-SKU            PIC X(12).
004420	           10  L-QTY            PIC 9(05).
004430	           10  L-UNIT-COST      PIC 9(07)V99.
004440	           10  L-MARGIN-PCT     PIC 9(03)V99.
004450              *    RHS8804 - 0 THRU 100 ONLY.
004460               88  VALID-MARGIN-PCT      VALUES 0 THRU 100.
004470	           10  L-UNIT-PRICE     PIC S9(09)V99.
004480	           10  L-LINE-TOTAL     PIC S9(11)V99.
004490
004500      *---------------------------------------------------------------
004510      * EN/AR LETTER LITERALS TABLE.  ROW 1 IS ENGLISH, ROW 2 IS
004520      * ARABIC (TRANSLITERATED).  CUR-POS OF "B" PRINTS THE
004530      * CURRENCY CODE BEFORE THE AMOUNT, "A" PRINTS IT AFTER -
004540      * SEE THE CR-0655 ARABIC FORMAT REQUEST.  LOADED HERE AS
004550      * VALUE LITERALS RATHER THAN READ FROM A FILE - THIS SHOP HAS
004560      * NO TRANSLATION MASTER, SO THE TEXT ONLY CHANGES WHEN A
004570      * PROGRAMMER EDITS THIS SOURCE AND RECOMPILES.
004580      *---------------------------------------------------------------
004590	   01  LANG-LITERALS.
004600	       05  FILLER.
004610	           10  FILLER    PIC X(02)  VALUE "EN".
004620	           10  FILLER    PIC X(20)  VALUE "DEAR SIR OR MADAM,".
004630	           10  FILLER    PIC X(50)  VALUE
004640	               "THANK YOU FOR YOUR CONTINUED BUSINESS WITH US.".
004650	           10  FILLER    PIC X(20)  VALUE "SINCERELY,".
004660	           10  FILLER    PIC X(12)  VALUE "VAT (15%)".
004670	           10  FILLER    PIC X(01)  VALUE "B".
004680	       05  FILLER.
004690	           10  FILLER    PIC X(02)  VALUE "AR".
004700	           10  FILLER    PIC X(20)  VALUE "AL-SALAMU ALAYKUM,".
004710	           10  FILLER    PIC X(50)  VALUE
004720	               "NUQADDIRU TAAMULAKUM AL-MUSTAMIRR MAANA.".
004730	           10  FILLER    PIC X(20)  VALUE "MA'A AL-TAHIYYA,".
004740	           10  FILLER    PIC X(12)  VALUE "VAT (15%)".
004750	           10  FILLER    PIC X(01)  VALUE "A".
004760
004770      *    TABLE VIEW OF LANG-LITERALS - INDEXED BY LANG-SUB/ALT-SUB.
004780	   01  LANG-TABLE REDEFINES LANG-LITERALS.
004790	       05  LANG-ROW  OCCURS 2 TIMES.
004800	           10  LANG-CODE        PIC X(02).
004810	           10  LANG-SALUT       PIC X(20).
004820	           10  LANG-COURTESY    PIC X(50).
004830	           10  LANG-SIGNOFF     PIC X(20).
004840	           10  LANG-VAT-LABEL   PIC X(12).
004850	           10  LANG-CUR-POS     PIC X(01).
004860
004870      *---------------------------------------------------------------
004880      * REPORT PAGE HEADING LINES.  WRITTEN BY 9900-HEADING AT THE
004890      * START OF THE RUN AND AGAIN EVERY TIME LINAGE HITS THE
004900      * FOOTING LINE (AT EOP ON THE WRITE STATEMENTS BELOW).
004910      *---------------------------------------------------------------
004920	   01  COMPANY-TITLE.
004930	       05  FILLER          PIC X(06)  VALUE "DATE: ".
004940	       05  O-MONTH         PIC 99.
004950	       05  FILLER          PIC X(01)  VALUE "/".
004960	       05  O-DAY           PIC 99.
004970	       05  FILLER          PIC X(01)  VALUE "/".
004980      *    DLK9811/DLK9902 - Y2K WINDOWED 4 DIGIT YEAR.
004990	       05  O-YEAR          PIC 9(04).
005000	       05  FILLER          PIC X(15)  VALUE SPACES.
005010	       05  FILLER          PIC X(30)  VALUE "ALROUF LIGHTING SUPPLY CO.".
005020	       05  FILLER          PIC X(62)  VALUE SPACES.
005030	       05  FILLER          PIC X(06)  VALUE "PAGE: ".
005040	       05  O-PCTR          PIC ZZ9.
005050
005060      *    SECOND HEADING LINE - JUST THE REPORT NAME, CENTERED BY
005070      *    EYE ACROSS THE 132 BYTE LINE.  NO DATE OR PAGE NUMBER
005080      *    HERE, THOSE ARE ON COMPANY-TITLE ABOVE.
005090	   01  REPORT-TITLE.
005100	       05  FILLER          PIC X(40)  VALUE SPACES.
005110	       05  FILLER          PIC X(50)  VALUE
005120	               "SALES QUOTATION LETTERS REPORT".
005130	       05  FILLER          PIC X(42)  VALUE SPACES.
005140
005150      *---------------------------------------------------------------
005160      * LETTER BODY PRINT LINES.  ONE 01 LEVEL PER DISTINCT LINE
005170      * SHAPE THE LETTER CAN PRODUCE - 2810-WRITE-ONE-LETTER AND
005180      * 2820-WRITE-ITEM-LINES MOVE INTO WHICHEVER ONE APPLIES, THEN
005190      * WRITE LETTER-REC FROM IT.
005200      *---------------------------------------------------------------
005210	   01  BANNER-LINE.
005220	       05  FILLER               PIC X(06)  VALUE "QUOTE ".
005230	       05  O-BANNER-QUOTE-ID    PIC X(10).
005240	       05  FILLER               PIC X(07)  VALUE "  LANG ".
005250	       05  O-BANNER-LANG        PIC X(02).
005260	       05  FILLER               PIC X(02)  VALUE SPACES.
005270      *    HD-1355 - "PRIMARY  " OR "ALTERNATE".
005280	       05  O-BANNER-ROLE        PIC X(09).
005290	       05  FILLER               PIC X(96)  VALUE SPACES.
005300
005310      *    SALUTATION LINE - "DEAR SIR OR MADAM," IN ENGLISH OR THE
005320      *    ARABIC EQUIVALENT, PULLED FROM LANG-TABLE, FOLLOWED BY THE
005330      *    CLIENT NAME OFF THE REQUEST HEADER.  DLK0803 - GREETING
005340      *    AND NAME ARE STRUNG TOGETHER IN 2810 RATHER THAN HELD AS
005350      *    TWO FIXED-WIDTH FIELDS, SINCE THE ARABIC GREETING RUNS
005360      *    LONGER THAN THE ENGLISH ONE.
005370	   01  SALUTATION-LINE.
005380	       05  O-SALUT              PIC X(50).
005390	       05  FILLER               PIC X(82) VALUE SPACES.
005400
005410      *    ENGLISH ITEM LINE - CURRENCY CODE PRINTS BEFORE EACH
005420      *    AMOUNT (CUR-POS "B" ON THE ENGLISH LANG-TABLE ROW).
005430	   01  ITEM-LINE-EN.
005440	       05  FILLER          PIC X(02)  VALUE "- ".
005450	       05  EN-SKU          PIC X(12).
005460	       05  FILLER          PIC X(02)  VALUE ": ".
005470	       05  EN-QTY          PIC ZZZZ9.
005480	       05  FILLER          PIC X(05)  VALUE " PCS ".
005490	       05  FILLER          PIC X(02)  VALUE "X ".
005500	       05  EN-CUR-1        PIC X(03).
005510	       05  FILLER          PIC X(01)  VALUE SPACE.
005520	       05  EN-UNIT-PRICE   PIC ZZZ,ZZZ,ZZ9.99.
005530	       05  FILLER          PIC X(03)  VALUE " = ".
005540	       05  EN-CUR-2        PIC X(03).
005550	       05  FILLER          PIC X(01)  VALUE SPACE.
005560	       05  EN-LINE-TOTAL   PIC ZZ,ZZZ,ZZZ,ZZ9.99.
005570	       05  FILLER          PIC X(62)  VALUE SPACES.
005580
005590      *    CR-0655 - ARABIC ITEM LINE.  CURRENCY CODE PRINTS AFTER
005600      *    EACH AMOUNT INSTEAD OF BEFORE (CUR-POS "A" ON THE ARABIC
005610      *    LANG-TABLE ROW) - THAT IS THE WHOLE REASON THIS IS A
005620      *    SEPARATE RECORD FROM ITEM-LINE-EN RATHER THAN ONE SHARED
005630      *    LAYOUT WITH THE CURRENCY FIELDS REORDERED AT RUN TIME.
005640	   01  ITEM-LINE-AR.
005650	       05  FILLER          PIC X(02)  VALUE "- ".
005660	       05  AR-SKU          PIC X(12).
005670	       05  FILLER          PIC X(02)  VALUE ": ".
005680	       05  AR-QTY          PIC ZZZZ9.
005690	       05  FILLER          PIC X(05)  VALUE " PCS ".
005700	       05  FILLER          PIC X(02)  VALUE "X ".
005710	       05  AR-UNIT-PRICE   PIC ZZZ,ZZZ,ZZ9.99.
005720	       05  FILLER          PIC X(01)  VALUE SPACE.
005730	       05  AR-CUR-1        PIC X(03).
005740	       05  FILLER          PIC X(03)  VALUE " = ".
005750	       05  AR-LINE-TOTAL   PIC ZZ,ZZZ,ZZZ,ZZ9.99.
005760	       05  FILLER          PIC X(01)  VALUE SPACE.
005770	       05  AR-CUR-2        PIC X(03).
005780	       05  FILLER          PIC X(62)  VALUE SPACES.
005790
005800      *    SHARED SUBTOTAL / VAT / GRAND TOTAL LINE - ALSO REUSED BY
005810      *    3100-WRITE-CONTROL-TOTALS FOR THE END OF RUN TOTAL QUOTED
005820      *    VALUE LINE.
005830	   01  AMOUNT-LINE.
005840	       05  O-AMT-LABEL     PIC X(20).
005850	       05  O-AMT-CUR       PIC X(03).
005860	       05  FILLER          PIC X(01)  VALUE SPACE.
005870	       05  O-AMT-VALUE     PIC ZZ,ZZZ,ZZZ,ZZ9.99.
005880	       05  FILLER          PIC X(91)  VALUE SPACES.
005890
005900      *    ONE FREE TEXT LINE - DELIVERY TERMS, NOTES/COURTESY
005910      *    SENTENCE, SIGNOFF, THE DASHED SEPARATOR AND THE CONTROL
005920      *    TOTALS PAGE'S OWN TEXT LINES ALL SHARE THIS RECORD.
005930	   01  TEXT-LINE.
005940	       05  O-TEXT          PIC X(120).
005950	       05  FILLER          PIC X(12)  VALUE SPACES.
005960
005970      *    PQC9506 - REQUEST COUNT LINE FOR THE CONTROL TOTALS PAGE.
005980	   01  COUNT-LINE.
005990	       05  O-CT-LABEL      PIC X(30).
006000	       05  O-CT-COUNT      PIC ZZ,ZZ9.
006010	       05  FILLER          PIC X(96)  VALUE SPACES.
006020
006030      *---------------------------------------------------------------
006040      * PARAGRAPH INDEX
006050      *---------------------------------------------------------------
006060      * 0000-CBLANL06            MAINLINE.
006070      * 1000-INIT                OPEN FILES, GET DATE, PRIME READ.
006080      * 1010-WINDOW-DATE         Y2K CENTURY WINDOWING.
006090      * 2000-PROCESS-REQUEST     DRIVE ONE REQUEST END TO END.
006100      * 2100-VALIDATE-AND-PRICE  HEADER VALIDATION.
006110      * 2110-VALIDATE-ONE-LINE   LINE VALIDATION AND PRICING.
006120      * 2500-WRITE-REJECTION     REJECTIONS FILE OUTPUT.
006130      * 2600-COMPUTE-TOTALS      SUBTOTAL/TAX/GRAND TOTAL.
006140      * 2610-ADD-LINE-TO-SUBTOTAL  SUBTOTAL ACCUMULATOR.
006150      * 2650-ASSIGN-QUOTE-ID     NEXT QUOTE ID.
006160      * 2700-WRITE-PRICED-OUTPUT PRICED QUOTATION AND LINES.
006170      * 2710-WRITE-PRICED-LINE   ONE PRICED LINE RECORD.
006180      * 2800-BUILD-LETTERS       PRIMARY/ALTERNATE LETTER DRIVER.
006190      * 2810-WRITE-ONE-LETTER    ONE COMPLETE LETTER.
006200      * 2820-WRITE-ITEM-LINES    ONE LETTER ITEM LINE.
006210      * 3000-CLOSING             END OF RUN, CLOSE FILES.
006220      * 3100-WRITE-CONTROL-TOTALS  CONTROL TOTALS PAGE.
006230      * 9000-READ-HEADER-REC     READ NEXT HEADER RECORD.
006240      * 9010-READ-LINE-REC       READ NEXT LINE RECORD.
006250      * 9900-HEADING             PAGE HEADING.
006260      *---------------------------------------------------------------
006270
006280	   PROCEDURE DIVISION.
006290
006300      *---------------------------------------------------------------
006310      * PARAGRAPH NUMBERING FOLLOWS THE SHOP STANDARD -
006320      *   0000  MAINLINE
006330      *   1000  INITIALIZATION
006340      *   2000  PER-REQUEST PROCESSING (2100/2500/2600/2650/2700/
006350      *         2800 AND THEIR SUB-PARAGRAPHS)
006360      *   3000  END OF JOB PROCESSING
006370      *   9000  I/O SUBROUTINES SHARED ACROSS THE PROGRAM
006380      * EVERY PARAGRAPH THAT CAN BE PERFORMED THRU AN EXIT CARRIES
006390      * A MATCHING NNNN-EXIT PARAGRAPH IMMEDIATELY BELOW IT SO A
006400      * VALIDATION FAILURE CAN GO TO ITS OWN EXIT WITHOUT DROPPING
006410      * INTO THE NEXT PARAGRAPH'S CODE BY ACCIDENT.
006420      *---------------------------------------------------------------
006430
006440      *---------------------------------------------------------------
006450      * MAINLINE - OPEN, PROCESS EVERY REQUEST ON QUOTEREQ, PRINT
006460      * CONTROL TOTALS AND CLOSE.  ONE PASS, NO RESTART LOGIC - IF
006470      * THIS JOB ABENDS PARTWAY THROUGH, OPERATIONS RERUNS THE WHOLE
006480      * QUOTEREQ FILE FROM THE TOP THE NEXT NIGHT.
006490      *---------------------------------------------------------------
006500      *---------------------------------------------------------------
006510      * MAINLINE PARAGRAPH
006520      *---------------------------------------------------------------
006530      * NOTHING FANCY HERE ON PURPOSE.  THE MAINLINE JUST PRIMES
006540      * WORKING STORAGE, LOOPS ONE REQUEST AT A TIME UNTIL THE INPUT
006550      * FILE IS EXHAUSTED, THEN CLOSES OUT.  ALL THE WORK IS IN THE
006560      * PARAGRAPHS IT PERFORMS -- KEEP IT THAT WAY WHEN YOU MAINTAIN
006570      * THIS PROGRAM.  DO NOT BE TEMPTED TO IN-LINE VALIDATION OR
006580      * PRICING LOGIC HERE.
006590      *---------------------------------------------------------------
006600	   0000-CBLANL06.
006610      *---------------------------------------------------------------
006620      * 1000-INIT
006630      *---------------------------------------------------------------
006640      * OPENS ALL FIVE FILES, PULLS THE RUN DATE FROM THE SYSTEM
006650      * CLOCK FOR THE LETTER HEADINGS AND THE CONTROL TOTALS PAGE,
006660      * AND PRIMES THE READ SO THE MAIN LOOP CAN TEST MORE-RECS ON
006670      * ITS FIRST PASS.  RUN ONCE PER JOB STEP ONLY.
006680      *---------------------------------------------------------------
006690	       PERFORM 1000-INIT.
006700	       PERFORM 2000-PROCESS-REQUEST
006710	           UNTIL MORE-RECS = "NO".
006720	       PERFORM 3000-CLOSING.
006730	       STOP RUN.
006740
006750
006760      *---------------------------------------------------------------
006770      * OPEN THE FILES, GET THE RUN DATE, PRINT THE FIRST PAGE
006780      * HEADING AND PRIME THE READ LOOP WITH THE FIRST HEADER
006790      * RECORD.  A JOB THAT NEVER GETS PAST THIS PARAGRAPH USUALLY
006800      * MEANS QUOTEREQ WASN'T CATALOGUED BY ORDER ENTRY OVERNIGHT -
006810      * CHECK THE PRIOR STEP'S RETURN CODE BEFORE CALLING THE HELP
006820      * DESK.
006830      *---------------------------------------------------------------
006840	   1000-INIT.
006850	       ACCEPT D-DATE FROM DATE.
006860	       PERFORM 1010-WINDOW-DATE THRU 1010-EXIT.
006870
006880	       OPEN INPUT  QUOTE-REQUEST-FILE.
006890	       OPEN OUTPUT PRICED-QUOTES-FILE.
006900	       OPEN OUTPUT PRICED-LINES-FILE.
006910	       OPEN OUTPUT REJECTIONS-FILE.
006920	       OPEN OUTPUT LETTERS-REPORT-FILE.
006930
006940	       PERFORM 9900-HEADING.
006950	       PERFORM 9000-READ-HEADER-REC.
006960
006970
006980      *    Y2K WINDOWING - CR-1204.  ACCEPT FROM DATE STILL RETURNS
006990      *    A TWO DIGIT YEAR ON THIS SYSTEM.  YEARS BELOW 50 ARE
007000      *    TREATED AS 20XX, YEARS 50 AND ABOVE AS 19XX.
007010	   1010-WINDOW-DATE.
007020	       MOVE D-MM TO O-MONTH.
007030	       MOVE D-DD TO O-DAY.
007040	       IF D-YY < 50
007050	           COMPUTE O-YEAR = 2000 + D-YY
007060	       ELSE
007070	           COMPUTE O-YEAR = 1900 + D-YY
007080	       END-IF.
007090
007100	   1010-EXIT.
007110	       EXIT.
007120
007130
007140      *---------------------------------------------------------------
007150      * DRIVES ONE COMPLETE REQUEST THROUGH THE JOB - VALIDATE AND
007160      * PRICE IT, THEN EITHER REJECT IT WHOLE OR WRITE THE PRICED
007170      * OUTPUT AND BOTH CUSTOMER LETTERS, THEN PRIME THE NEXT
007180      * HEADER READ.  CALLED ONCE PER REQUEST FROM THE MAINLINE
007190      * UNTIL MORE-RECS GOES "NO".
007200      *---------------------------------------------------------------
007210      *---------------------------------------------------------------
007220      * 2000-PROCESS-REQUEST
007230      *---------------------------------------------------------------
007240      * DRIVES ONE REQUEST FROM HEADER THROUGH VALIDATION, PRICING,
007250      * OUTPUT, AND LETTERS.  BUMPS THE THREE RUN COUNTERS (READ,
007260      * ACCEPTED, REJECTED) THAT FEED THE CONTROL TOTALS PAGE AT
007270      * CLOSING.  A REQUEST THAT FAILS HEADER OR ANY LINE VALIDATION
007280      * IS REJECTED WHOLE -- THERE IS NO PARTIAL-QUOTE OUTPUT.
007290      *---------------------------------------------------------------
007300	   2000-PROCESS-REQUEST.
007310	       ADD 1 TO C-REQ-READ.
007320	       MOVE SPACES TO ERR-REASON.
007330	       MOVE "NO " TO ERR-SWITCH.
007340
007350	       PERFORM 2100-VALIDATE-AND-PRICE THRU 2100-EXIT.
007360
007370	       IF ERR-SWITCH = "YES"
007380	           PERFORM 2500-WRITE-REJECTION
007390	           ADD 1 TO C-REQ-REJ
007400	       ELSE
007410	           PERFORM 2600-COMPUTE-TOTALS THRU 2600-EXIT
007420	           PERFORM 2650-ASSIGN-QUOTE-ID
007430	           PERFORM 2700-WRITE-PRICED-OUTPUT THRU 2700-EXIT
007440	           PERFORM 2800-BUILD-LETTERS THRU 2800-EXIT
007450	           ADD 1 TO C-REQ-ACC
007460	           ADD H-GRAND-TOTAL TO C-GT-TOTAL
007470	       END-IF.
007480
007490      *    PRIME THE NEXT ITERATION - WHATEVER RECORD FOLLOWS THE
007500      *    LAST LINE RECORD JUST READ FOR THIS REQUEST IS THE NEXT
007510      *    REQUEST'S HEADER.
007520	       PERFORM 9000-READ-HEADER-REC.
007530
007540
007550      *    HEADER AND LINE VALIDATION - ANY FAILURE REJECTS THE
007560      *    WHOLE REQUEST.  SEE CR-0118 AND HD-0502.
007570      *---------------------------------------------------------------
007580      * 2100-VALIDATE-AND-PRICE
007590      *---------------------------------------------------------------
007600      * CHECKS THE HEADER'S CLIENT-LANG CODE AND THEN DRIVES THE
007610      * PER-LINE VALIDATION/PRICING LOOP FOR ALL I-ITEM-COUNT LINE
007620      * RECORDS.  SEE THE JTM0608 CHANGE-LOG ENTRY ABOVE BEFORE
007630      * TOUCHING THE CLIENT-LANG TEST -- THE LOOP MUST RUN EVEN WHEN
007640      * THE HEADER FAILS, OR THE FILE GOES OUT OF SYNC.
007650      *---------------------------------------------------------------
007660	   2100-VALIDATE-AND-PRICE.
007670	       MOVE I-REQUEST-ID     TO H-REQUEST-ID.
007680	       MOVE I-CLIENT-NAME    TO H-CLIENT-NAME.
007690	       MOVE I-CLIENT-CONTACT TO H-CLIENT-CONTACT.
007700	       MOVE I-CLIENT-LANG    TO H-CLIENT-LANG.
007710	       MOVE I-CURRENCY       TO H-CURRENCY.
007720	       MOVE I-ITEM-COUNT     TO H-ITEM-COUNT.
007730	       MOVE I-DELIVERY-TERMS TO H-DELIVERY-TERMS.
007740	       MOVE I-NOTES          TO H-NOTES.
007750
007760      *    HD-0502 - CLIENT LEFT CURRENCY BLANK ON THE REQUEST.
007770	       IF H-CURRENCY = SPACES
007780	           MOVE "SAR" TO H-CURRENCY
007790	       END-IF.
007800
007810      *    JTM0608 - THE LINE RECORDS BELONGING TO THIS REQUEST MUST
007820      *    STILL BE READ EVEN WHEN THE HEADER ITSELF IS BAD, OR THE
007830      *    NEXT HEADER READ PICKS UP A LEFTOVER LINE RECORD.  DO NOT
007840      *    GO TO 2100-EXIT HERE - FALL INTO THE READ LOOP BELOW THE
007850      *    SAME AS A LINE LEVEL FAILURE DOES.
007860	       IF NOT VALID-CLIENT-LANG
007870	           MOVE "YES" TO ERR-SWITCH
007880	           MOVE "INVALID CLIENT LANGUAGE CODE." TO ERR-REASON
007890	       END-IF.
007900
007910      *    ONE PASS THROUGH THE LINE RECORDS NO MATTER WHAT - SEE
007920      *    THE JTM0608 NOTE ABOVE AND THE FILE SYNC NOTE ON
007930      *    2110-VALIDATE-ONE-LINE BELOW.
007940	       PERFORM 2110-VALIDATE-ONE-LINE THRU 2110-EXIT
007950	           VARYING SUB-1 FROM 1 BY 1
007960	           UNTIL SUB-1 > H-ITEM-COUNT.
007970
007980	   2100-EXIT.
007990	       EXIT.
008000
008010
008020      *    LINE ITEM VALIDATION AND PRICING.  RHS9703 - THE LINE
008030      *    TOTAL IS PRICED FROM THE UNROUNDED UNIT PRICE EXPRESSION,
008040      *    NOT FROM THE ROUNDED UNIT PRICE STORED FOR DISPLAY.
008050      *    A LINE THAT FAILS IS NOT SKIPPED - IT IS STILL READ SO
008060      *    THE FILE STAYS IN STEP WITH THE ITEM COUNT, BUT ONCE
008070      *    ERR-SWITCH IS SET NO FURTHER LINE ON THIS REQUEST IS
008080      *    PRICED.  CR-0118 - LOST FILE SYNC ON A REJECTED REQUEST
008090      *    WITH MORE THAN ONE BAD LINE.
008100      *---------------------------------------------------------------
008110      * 2110-VALIDATE-ONE-LINE
008120      *---------------------------------------------------------------
008130      * READS ONE LINE RECORD, CHECKS QTY/UNIT-COST/MARGIN-PCT, AND
008140      * IF ALL THREE PASS, PRICES THE LINE AND ADDS IT TO THE
008150      * RUNNING SUBTOTAL.  ANY ONE FAILURE SETS ERR-SWITCH AND
008160      * WRITES A REJECTION RECORD, BUT THE PARAGRAPH KEEPS READING
008170      * THE REMAINING LINES FOR THIS REQUEST SO THE FILE STAYS IN
008180      * SYNC (SEE CR-0118/JTM8609 ABOVE).
008190      *---------------------------------------------------------------
008200	   2110-VALIDATE-ONE-LINE.
008210      *    ALWAYS READ THE NEXT LINE RECORD FIRST, REGARDLESS OF
008220      *    WHETHER THIS REQUEST HAS ALREADY FAILED - THE READ MUST
008230      *    HAPPEN H-ITEM-COUNT TIMES NO MATTER WHAT.
008240	       PERFORM 9010-READ-LINE-REC.
008250
008260      *    STAGE THE RAW LINE INTO THE HOLD TABLE BEFORE VALIDATING
008270      *    IT SO THE SKU IS ALREADY AVAILABLE FOR THE ERROR MESSAGE
008280      *    IF ANY OF THE CHECKS BELOW FAIL - SEE DLK0702.
008290	       MOVE I-LINE-SKU         TO L-SKU(SUB-1).
008300	       MOVE I-LINE-QTY         TO L-QTY(SUB-1).
008310	       MOVE I-LINE-COST   TO L-UNIT-COST(SUB-1).
008320	       MOVE I-LINE-MARGIN  TO L-MARGIN-PCT(SUB-1).
008330
008340      *    A PRIOR LINE (OR THE HEADER) HAS ALREADY FAILED - DO NOT
008350      *    BOTHER PRICING THIS ONE, JUST KEEP THE READS IN STEP.
008360       IF ERR-SWITCH = "YES"
008370           GO TO 2110-EXIT
008380       END-IF.
008390
008400      *    RHS8804 CHAIN OF CHECKS - QTY, THEN UNIT COST, THEN
008410      *    MARGIN PERCENT.  THE FIRST ONE THAT FAILS WINS; WE DO NOT
008420      *    STACK MULTIPLE REASON MESSAGES FOR ONE LINE.
008430	       IF L-QTY(SUB-1) NOT GREATER THAN ZERO
008440	           MOVE "YES" TO ERR-SWITCH
008450	           STRING "ITEM QUANTITY NOT GREATER THAN ZERO - SKU "
008460                  DELIMITED BY SIZE
008470                  L-SKU(SUB-1) DELIMITED BY SIZE
008480               INTO ERR-REASON
008490	           GO TO 2110-EXIT
008500	       END-IF.
008510
008520	       IF L-UNIT-COST(SUB-1) NOT GREATER THAN ZERO
008530	           MOVE "YES" TO ERR-SWITCH
008540	           STRING "ITEM UNIT COST NOT GREATER THAN ZERO - SKU "
008550                  DELIMITED BY SIZE
008560                  L-SKU(SUB-1) DELIMITED BY SIZE
008570               INTO ERR-REASON
008580	           GO TO 2110-EXIT
008590	       END-IF.
008600
008610	       IF NOT VALID-MARGIN-PCT(SUB-1)
008620	           MOVE "YES" TO ERR-SWITCH
008630	           STRING "ITEM MARGIN PERCENT OUT OF RANGE - SKU "
008640                  DELIMITED BY SIZE
008650                  L-SKU(SUB-1) DELIMITED BY SIZE
008660               INTO ERR-REASON
008670	           GO TO 2110-EXIT
008680	       END-IF.
008690
008700      *    UNIT PRICE = UNIT COST MARKED UP BY THE MARGIN PERCENT,
008710      *    ROUNDED FOR DISPLAY AND FOR THE PRICED OUTPUT RECORDS.
008720	       COMPUTE L-UNIT-PRICE(SUB-1) ROUNDED =
008730	           L-UNIT-COST(SUB-1) *
008740	           (1 + (L-MARGIN-PCT(SUB-1) / 100)).
008750
008760      *    RHS9703 - LINE TOTAL IS RECOMPUTED FROM THE UNROUNDED
008770      *    MARKUP EXPRESSION AND THE QUANTITY, NOT FROM UNIT-PRICE
008780      *    ABOVE.  BEFORE THIS FIX A REQUEST WITH MANY LINES COULD BE
008790      *    OFF BY A FEW CENTS FROM ROUNDING EACH LINE'S UNIT PRICE
008800      *    BEFORE MULTIPLYING BY QUANTITY.
008810	       COMPUTE L-LINE-TOTAL(SUB-1) ROUNDED =
008820	           L-UNIT-COST(SUB-1) *
008830	           (1 + (L-MARGIN-PCT(SUB-1) / 100)) *
008840	           L-QTY(SUB-1).
008850
008860	   2110-EXIT.
008870	       EXIT.
008880
008890
008900      *---------------------------------------------------------------
008910      * WRITES ONE REJECTIONS FILE RECORD FOR A REQUEST THAT FAILED
008920      * ANY HEADER OR LINE CHECK.  NOTHING FOR THIS REQUEST IS
008930      * WRITTEN TO THE PRICED QUOTES, PRICED LINES OR LETTERS FILES.
008940      *---------------------------------------------------------------
008950      *---------------------------------------------------------------
008960      * 2500-WRITE-REJECTION
008970      *---------------------------------------------------------------
008980      * WRITES ONE RECORD TO QREJECT FOR THE REQUEST NOW IN PROGRESS.
008990      * PERFORMED AT MOST ONCE PER REQUEST -- WHETHER THE HEADER
009000      * ITSELF FAILED OR ONE OF ITS LINES DID, ERR-SWITCH STOPS ANY
009010      * FURTHER LINE FROM OVERWRITING ERR-REASON, SO ONLY ONE
009020      * REJECTION RECORD IS EVER WRITTEN FOR A GIVEN I-REQUEST-ID.
009030      *---------------------------------------------------------------
009040	   2500-WRITE-REJECTION.
009050      *    ONLY THE REQUEST ID AND THE REASON TEXT GO OUT - A
009060      *    REJECTED REQUEST CARRIES NO PRICING INFORMATION AT ALL.
009070	       MOVE H-REQUEST-ID TO O-REJ-REQ-ID.
009080	       MOVE ERR-REASON     TO O-REJ-REASON.
009090	       WRITE REJECT-REC.
009100
009110
009120      *    SUBTOTAL IS THE EXACT SUM OF THE ROUNDED LINE TOTALS.
009130      *    TAX IS 15 PERCENT OF SUBTOTAL, ROUNDED - SEE DLK9207.
009140      *---------------------------------------------------------------
009150      * 2600-COMPUTE-TOTALS
009160      *---------------------------------------------------------------
009170      * APPLIES THE FLAT VAT RATE TO THE ACCUMULATED SUBTOTAL AND
009180      * DERIVES THE GRAND TOTAL.  THE SUBTOTAL ITSELF IS BUILT LINE
009190      * BY LINE AS EACH LINE PASSES VALIDATION IN 2110 -- BY THE
009200      * TIME THIS PARAGRAPH RUNS, H-SUBTOTAL IS ALREADY COMPLETE.
009210      *---------------------------------------------------------------
009220	   2600-COMPUTE-TOTALS.
009230	       MOVE ZERO TO H-SUBTOTAL.
009240
009250	       PERFORM 2610-ADD-LINE-TO-SUBTOTAL
009260	           VARYING SUB-1 FROM 1 BY 1
009270	           UNTIL SUB-1 > H-ITEM-COUNT.
009280
009290	       COMPUTE H-TOTAL-TAX ROUNDED = H-SUBTOTAL * 0.15.
009300	       COMPUTE H-GRAND-TOTAL = H-SUBTOTAL + H-TOTAL-TAX.
009310
009320	   2600-EXIT.
009330	       EXIT.
009340
009350
009360	   2610-ADD-LINE-TO-SUBTOTAL.
009370      *    ONE LINE'S CONTRIBUTION TO THE REQUEST SUBTOTAL - CALLED
009380      *    ONCE PER LINE ITEM BY THE PERFORM VARYING IN 2600-
009390      *    COMPUTE-TOTALS ABOVE.
009400	       ADD L-LINE-TOTAL(SUB-1) TO H-SUBTOTAL.
009410
009420
009430      *    QUOTE ID IS THE RUN SEQUENCE NUMBER PREFIXED "QR" -
009440      *    WIDENED TO 8 DIGITS PER PQC9401 AFTER THE OLD 4 DIGIT
009450      *    COUNTER ROLLED OVER DURING THE 1994 SPRING CAMPAIGN.
009460      *---------------------------------------------------------------
009470      * 2650-ASSIGN-QUOTE-ID
009480      *---------------------------------------------------------------
009490      * BUMPS THE RUN-SCOPED SEQUENCE COUNTER AND BUILDS THIS
009500      * REQUEST'S QUOTE ID.  THE COUNTER RESETS EVERY RUN -- IT IS
009510      * NOT A PERSISTENT KEY ACROSS RUNS, SO QUOTE IDS ARE UNIQUE
009520      * ONLY WITHIN A GIVEN DAY'S BATCH.
009530      *---------------------------------------------------------------
009540	   2650-ASSIGN-QUOTE-ID.
009550      *---------------------------------------------------------------
009560      * NOTE FROM DLK9207 -- IF THIS JOB EVER RUNS TWICE IN ONE
009570      * CALENDAR DAY (RERUN AFTER AN ABEND), THE SECOND RUN'S
009580      * QID-PREFIX WILL COLLIDE WITH THE FIRST RUN'S.  OPERATIONS
009590      * HANDLES THIS TODAY BY PURGING THE FIRST RUN'S PRCDQTE AND
009600      * PRCDLIN OUTPUT BEFORE RESUBMITTING, PER THE RERUN
009610      * INSTRUCTIONS IN THE JOB'S SETUP SHEET.
009620      *---------------------------------------------------------------
009630      *    THE COUNTER IS NEVER RESET BETWEEN RUNS - IT LIVES ONLY
009640      *    FOR THE LIFE OF THIS JOB STEP, SO EVERY QUOTE ID IS UNIQUE
009650      *    WITHIN A GIVEN NIGHT'S RUN BUT NOT ACROSS RUNS.  A TRUE
009660      *    PERSISTENT QUOTE NUMBER WOULD REQUIRE A CONTROL RECORD ON
009670      *    A VSAM FILE OR A DB2 SEQUENCE - NOT DONE HERE.
009680	       ADD 1 TO C-QUOTE-SEQ.
009690	       MOVE C-QUOTE-SEQ TO QID-SEQ.
009700	       MOVE QID-ALPHA-ALL TO H-QUOTE-ID.
009710
009720
009730      *---------------------------------------------------------------
009740      * WRITES THE PRICED QUOTATION RECORD, THEN DRIVES ONE PRICED
009750      * LINE RECORD FOR EACH LINE ITEM ON THE REQUEST.
009760      *---------------------------------------------------------------
009770      *---------------------------------------------------------------
009780      * 2700-WRITE-PRICED-OUTPUT
009790      *---------------------------------------------------------------
009800      * WRITES THE ONE PRCDQTE RECORD FOR THIS REQUEST, THEN LOOPS
009810      * THE PRICED LINE TABLE OUT TO PRCDLIN FOR THE AR SUBLEDGER
009820      * FEED.  PRCDQTE MUST BE WRITTEN BEFORE PRCDLIN FOR THIS
009830      * REQUEST'S RECORDS, SINCE DOWNSTREAM JOBS KEY OFF THE
009840      * QUOTE-ID FROM PRCDQTE.
009850      *---------------------------------------------------------------
009860	   2700-WRITE-PRICED-OUTPUT.
009870      *    BUILD THE PRICED QUOTATION RECORD FIELD BY FIELD FROM THE
009880      *    HELD HEADER AND THE TOTALS JUST COMPUTED, THEN WRITE IT
009890      *    BEFORE DRIVING OUT THE PRICED LINE RECORDS BELOW - ORDER
009900      *    MATTERS TO THE AR SUBLEDGER FEED, WHICH EXPECTS THE
009910      *    QUOTATION RECORD ON PRCDQTE TO ALREADY EXIST WHEN IT
009920      *    PICKS UP THE MATCHING LINES ON PRCDLIN.
009930	       MOVE H-QUOTE-ID TO O-QUOTE-ID.
009940	       MOVE H-REQUEST-ID   TO O-QUOTE-REQ-ID.
009950	       MOVE H-CLIENT-NAME  TO O-QUOTE-CLIENT.
009960	       MOVE H-CURRENCY     TO O-QUOTE-CURR.
009970	       MOVE H-ITEM-COUNT   TO O-QUOTE-ITEMS.
009980	       MOVE H-SUBTOTAL         TO O-QUOTE-SUBTOTAL.
009990	       MOVE H-TOTAL-TAX        TO O-QUOTE-TAX.
010000	       MOVE H-GRAND-TOTAL      TO O-QUOTE-GRAND.
010010	       WRITE QUOTE-REC.
010020
010030	       PERFORM 2710-WRITE-PRICED-LINE
010040	           VARYING SUB-1 FROM 1 BY 1
010050	           UNTIL SUB-1 > H-ITEM-COUNT.
010060
010070	   2700-EXIT.
010080	       EXIT.
010090
010100
010110      *    RHS0504 - PRICED LINES NOW WRITTEN TO THEIR OWN FILE
010120      *    RATHER THAN APPENDED BEHIND THE QUOTATION RECORD.
010130      *---------------------------------------------------------------
010140      * 2710-WRITE-PRICED-LINE
010150      *---------------------------------------------------------------
010160      * MOVES ONE ROW OF THE LINE TABLE INTO LINE-REC AND WRITES IT.
010170      * SPLIT OUT OF 2700 SO THE VARYING LOOP CONTROL AND THE
010180      * FIELD-BY-FIELD MOVE DO NOT SIT ON TOP OF EACH OTHER.
010190      *---------------------------------------------------------------
010200	   2710-WRITE-PRICED-LINE.
010210      *---------------------------------------------------------------
010220      * THE LINE TABLE ROW IS MOVED FIELD BY FIELD RATHER THAN AS A
010230      * GROUP MOVE, SINCE LINE-ROW AND O-LN- FIELDS ARE NOT IN THE
010240      * SAME RELATIVE ORDER (LINE-ROW CARRIES THE COMPUTED PRICE
010250      * AHEAD OF THE LINE TOTAL; THE PRICED LINE RECORD PUTS THE
010260      * MARGIN PERCENT AHEAD OF BOTH, FOR THE AR SUBLEDGER'S OWN
010270      * LAYOUT REASONS).
010280      *---------------------------------------------------------------
010290	       MOVE H-QUOTE-ID           TO O-LN-QUOTE-ID.
010300	       MOVE L-SKU(SUB-1)        TO O-LN-SKU.
010310	       MOVE L-QTY(SUB-1)        TO O-LN-QTY.
010320	       MOVE L-UNIT-COST(SUB-1)  TO O-LN-COST.
010330	       MOVE L-MARGIN-PCT(SUB-1) TO O-LN-MARGIN.
010340	       MOVE L-UNIT-PRICE(SUB-1) TO O-LN-PRICE.
010350	       MOVE L-LINE-TOTAL(SUB-1) TO O-LN-TOTAL.
010360	       WRITE LINE-REC.
010370
010380
010390      *    HD-1355 - PRIMARY LETTER IN THE CLIENT'S OWN LANGUAGE,
010400      *    THEN AN ALTERNATE LETTER IN THE OTHER OF EN/AR - SALES
010410      *    WANTS BOTH ON FILE FOR EVERY QUOTE.
010420      *---------------------------------------------------------------
010430      * 2800-BUILD-LETTERS
010440      *---------------------------------------------------------------
010450      * LOOKS UP THE PRIMARY LANGUAGE ROW IN LANG-TABLE FROM
010460      * H-CLIENT-LANG, WRITES THAT LETTER, THEN FLIPS TO THE OTHER
010470      * ROW AND WRITES THE ALTERNATE-LANGUAGE LETTER.  EVERY
010480      * ACCEPTED REQUEST GETS BOTH AN EN AND AN AR LETTER --
010490      * WHICHEVER ONE THE CLIENT ASKED FOR PRINTS FIRST.
010500      *---------------------------------------------------------------
010510	   2800-BUILD-LETTERS.
010520	       IF H-CLIENT-LANG = "EN"
010530	           MOVE 1 TO LANG-SUB
010540	           MOVE 2 TO ALT-SUB
010550	       ELSE
010560	           MOVE 2 TO LANG-SUB
010570	           MOVE 1 TO ALT-SUB
010580	       END-IF.
010590
010600	       MOVE "PRIMARY  " TO H-ROLE-TEXT.
010610	       PERFORM 2810-WRITE-ONE-LETTER THRU 2810-EXIT.
010620
010630	       MOVE ALT-SUB    TO LANG-SUB.
010640	       MOVE "ALTERNATE" TO H-ROLE-TEXT.
010650	       PERFORM 2810-WRITE-ONE-LETTER THRU 2810-EXIT.
010660
010670	   2800-EXIT.
010680	       EXIT.
010690
010700
010710      *---------------------------------------------------------------
010720      * WRITES ONE COMPLETE CUSTOMER LETTER - BANNER, SALUTATION,
010730      * ONE PRINT LINE PER LINE ITEM, SUBTOTAL/VAT/GRAND TOTAL,
010740      * DELIVERY TERMS, NOTES OR COURTESY SENTENCE, SIGNOFF AND A
010750      * DASHED SEPARATOR.  CALLED TWICE PER REQUEST BY 2800-BUILD-
010760      * LETTERS - ONCE FOR THE PRIMARY LANGUAGE, ONCE FOR THE
010770      * ALTERNATE.
010780      *---------------------------------------------------------------
010790	   2810-WRITE-ONE-LETTER.
010800      *    THE BANNER LINE IDENTIFIES WHICH LETTER THIS IS ON THE
010810      *    PRINTED FILE COPY - QUOTE ID, THE LANGUAGE THIS PARTICULAR
010820      *    LETTER IS WRITTEN IN, AND WHETHER IT IS THE CLIENT'S OWN
010830      *    LANGUAGE (PRIMARY) OR THE OTHER ONE KEPT ON FILE
010840      *    (ALTERNATE) - SEE HD-1355.
010850	       MOVE SPACES           TO BANNER-LINE.
010860	       MOVE H-QUOTE-ID TO O-BANNER-QUOTE-ID.
010870	       MOVE LANG-CODE(LANG-SUB) TO O-BANNER-LANG.
010880	       MOVE H-ROLE-TEXT     TO O-BANNER-ROLE.
010890	       WRITE LETTER-REC FROM BANNER-LINE
010900	           AFTER ADVANCING 2 LINES
010910	               AT EOP
010920	                   PERFORM 9900-HEADING.
010930
010940	       MOVE SPACES           TO SALUTATION-LINE.
010950      *    DLK0803 - GREETING OUT OF THE LANGUAGE TABLE, THEN THE
010960      *    CLIENT NAME OFF THE REQUEST HEADER.  LANG-SALUT CARRIES
010970      *    ITS OWN TRAILING SPACES SO NO SEPARATOR IS STRUNG IN
010980      *    BETWEEN THE TWO.
010990	       STRING LANG-SALUT(LANG-SUB) DELIMITED BY SIZE
011000	              H-CLIENT-NAME       DELIMITED BY SIZE
011010	           INTO O-SALUT.
011020	       WRITE LETTER-REC FROM SALUTATION-LINE
011030	           AFTER ADVANCING 2 LINES
011040	               AT EOP
011050	                   PERFORM 9900-HEADING.
011060
011070      *    ONE PRINT LINE PER LINE ITEM ON THE REQUEST - LAYOUT
011080      *    DEPENDS ON THE LETTER'S LANGUAGE, NOT THE REQUEST'S
011090      *    ORIGINAL CLIENT LANGUAGE, SINCE THIS RUNS ONCE FOR THE
011100      *    PRIMARY LETTER AND AGAIN FOR THE ALTERNATE.
011110	       PERFORM 2820-WRITE-ITEM-LINES
011120	           VARYING SUB-1 FROM 1 BY 1
011130	           UNTIL SUB-1 > H-ITEM-COUNT.
011140
011150	       MOVE SPACES           TO AMOUNT-LINE.
011160	       MOVE "SUBTOTAL"       TO O-AMT-LABEL.
011170      *    SUBTOTAL, VAT AND GRAND TOTAL PRINT AS THREE SEPARATE
011180      *    AMOUNT-LINE RECORDS RATHER THAN ONE COMBINED LINE - MATCHES
011190      *    THE INVOICE FORMAT FINANCE ASKED FOR WHEN THE VAT RATE
011200      *    CHANGED IN 1992.
011210	       MOVE H-CURRENCY  TO O-AMT-CUR.
011220	       MOVE H-SUBTOTAL      TO O-AMT-VALUE.
011230	       WRITE LETTER-REC FROM AMOUNT-LINE
011240	           AFTER ADVANCING 2 LINES
011250	               AT EOP
011260	                   PERFORM 9900-HEADING.
011270
011280      *    VAT LABEL COMES FROM THE LANGUAGE TABLE SO IT READS
011290      *    "VAT (15%)" IN EITHER LANGUAGE - DLK9207.
011300	       MOVE SPACES           TO AMOUNT-LINE.
011310	       MOVE LANG-VAT-LABEL(LANG-SUB) TO O-AMT-LABEL.
011320	       MOVE H-CURRENCY  TO O-AMT-CUR.
011330	       MOVE H-TOTAL-TAX     TO O-AMT-VALUE.
011340	       WRITE LETTER-REC FROM AMOUNT-LINE
011350	           AFTER ADVANCING 1 LINE
011360	               AT EOP
011370	                   PERFORM 9900-HEADING.
011380
011390	       MOVE SPACES           TO AMOUNT-LINE.
011400	       MOVE "GRAND TOTAL"    TO O-AMT-LABEL.
011410	       MOVE H-CURRENCY  TO O-AMT-CUR.
011420	       MOVE H-GRAND-TOTAL   TO O-AMT-VALUE.
011430	       WRITE LETTER-REC FROM AMOUNT-LINE
011440	           AFTER ADVANCING 1 LINE
011450	               AT EOP
011460	                   PERFORM 9900-HEADING.
011470
011480      *    CR-1489 - DELIVERY TERMS LINE.
011490	       MOVE SPACES           TO TEXT-LINE.
011500	       STRING "DELIVERY TERMS - " DELIMITED BY SIZE
011510	              H-DELIVERY-TERMS DELIMITED BY SIZE
011520	           INTO O-TEXT.
011530	       WRITE LETTER-REC FROM TEXT-LINE
011540	           AFTER ADVANCING 2 LINES
011550	               AT EOP
011560	                   PERFORM 9900-HEADING.
011570
011580      *    HD-1602 - COURTESY SENTENCE WHEN NOTES LEFT BLANK.
011590	       MOVE SPACES           TO TEXT-LINE.
011600	       IF H-NOTES = SPACES
011610	           MOVE LANG-COURTESY(LANG-SUB) TO O-TEXT
011620	       ELSE
011630	           MOVE H-NOTES TO O-TEXT
011640	       END-IF.
011650	       WRITE LETTER-REC FROM TEXT-LINE
011660	           AFTER ADVANCING 2 LINES
011670	               AT EOP
011680	                   PERFORM 9900-HEADING.
011690
011700	       MOVE SPACES           TO TEXT-LINE.
011710	       MOVE LANG-SIGNOFF(LANG-SUB) TO O-TEXT.
011720	       WRITE LETTER-REC FROM TEXT-LINE
011730	           AFTER ADVANCING 2 LINES
011740	               AT EOP
011750	                   PERFORM 9900-HEADING.
011760
011770      *    DASHED SEPARATOR BETWEEN ONE LETTER AND THE NEXT.
011780	       MOVE SPACES           TO TEXT-LINE.
011790	       MOVE ALL "-"          TO O-TEXT.
011800	       WRITE LETTER-REC FROM TEXT-LINE
011810	           AFTER ADVANCING 2 LINES
011820	               AT EOP
011830	                   PERFORM 9900-HEADING.
011840
011850	   2810-EXIT.
011860	       EXIT.
011870
011880
011890      *    ITEM LINE LAYOUT DIFFERS BY LANGUAGE - ENGLISH PRINTS
011900      *    THE CURRENCY CODE BEFORE EACH AMOUNT, ARABIC PRINTS IT
011910      *    AFTER - SEE CR-0655.
011920      *---------------------------------------------------------------
011930      * 2820-WRITE-ITEM-LINES
011940      *---------------------------------------------------------------
011950      * WRITES ONE ITEM LINE OF THE LETTER, EN OR AR LAYOUT
011960      * DEPENDING ON LANG-CODE(LANG-SUB).  THE TWO LAYOUTS PUT THE
011970      * CURRENCY LITERAL AND THE UNIT PRICE IN MIRRORED COLUMN
011980      * POSITIONS SO AN AR READER'S EYE STILL LANDS ON THE AMOUNT
011990      * FIRST.
012000      *---------------------------------------------------------------
012010	   2820-WRITE-ITEM-LINES.
012020	       IF LANG-CODE(LANG-SUB) = "EN"
012030      *    ENGLISH ITEM LINE - CURRENCY CODE PRINTS ON BOTH SIDES OF
012040      *    THE MATH SO THE READER NEVER HAS TO GUESS WHAT THE NUMBERS
012050      *    ARE DENOMINATED IN, EVEN SCANNING THE LINE QUICKLY.
012060	           MOVE SPACES TO ITEM-LINE-EN
012070	           MOVE L-SKU(SUB-1)  TO EN-SKU
012080	           MOVE L-QTY(SUB-1)  TO EN-QTY
012090	           MOVE H-CURRENCY         TO EN-CUR-1
012100	           MOVE L-UNIT-PRICE(SUB-1) TO EN-UNIT-PRICE
012110	           MOVE H-CURRENCY         TO EN-CUR-2
012120	           MOVE L-LINE-TOTAL(SUB-1)  TO EN-LINE-TOTAL
012130	           WRITE LETTER-REC FROM ITEM-LINE-EN
012140	               AFTER ADVANCING 1 LINE
012150	                   AT EOP
012160	                       PERFORM 9900-HEADING
012170	       ELSE
012180	           MOVE SPACES TO ITEM-LINE-AR
012190      *    ARABIC ITEM LINE - SAME DATA, MIRRORED FIELD ORDER PER
012200      *    THE CR-0655 FORMAT REQUEST FROM 1991.
012210	           MOVE L-SKU(SUB-1)  TO AR-SKU
012220	           MOVE L-QTY(SUB-1)  TO AR-QTY
012230	           MOVE L-UNIT-PRICE(SUB-1) TO AR-UNIT-PRICE
012240	           MOVE H-CURRENCY         TO AR-CUR-1
012250	           MOVE L-LINE-TOTAL(SUB-1)  TO AR-LINE-TOTAL
012260	           MOVE H-CURRENCY         TO AR-CUR-2
012270	           WRITE LETTER-REC FROM ITEM-LINE-AR
012280	               AFTER ADVANCING 1 LINE
012290	                   AT EOP
012300	                       PERFORM 9900-HEADING
012310	       END-IF.
012320
012330
012340      *---------------------------------------------------------------
012350      * END OF RUN - PRINT THE CONTROL TOTALS PAGE, THEN CLOSE EVERY
012360      * FILE.  NOTHING ELSE HAPPENS AFTER THIS PARAGRAPH BUT STOP RUN
012370      * IN THE MAINLINE.
012380      *---------------------------------------------------------------
012390      *---------------------------------------------------------------
012400      * 3000-CLOSING
012410      *---------------------------------------------------------------
012420      * END OF RUN.  PRINTS THE CONTROL TOTALS PAGE AND CLOSES ALL
012430      * FIVE FILES.  IF THIS PARAGRAPH IS NEVER REACHED (ABEND
012440      * MID-RUN) THE OUTPUT FILES ARE STILL USABLE UP THROUGH THE
012450      * LAST COMMITTED WRITE, BUT THE CONTROL TOTALS PAGE WILL BE
012460      * MISSING -- OPERATIONS SHOULD TREAT THAT AS A SIGN THE RUN
012470      * DID NOT FINISH CLEANLY.
012480      *---------------------------------------------------------------
012490	   3000-CLOSING.
012500	       PERFORM 3100-WRITE-CONTROL-TOTALS.
012510      *---------------------------------------------------------------
012520      * 3100-WRITE-CONTROL-TOTALS
012530      *---------------------------------------------------------------
012540      * PRINTS THE END OF RUN COUNTS ON THEIR OWN PAGE OF LETRPT.
012550      * THIS PAGE PRINTS EVEN ON A ZERO-ACTIVITY RUN, SO OPERATIONS
012560      * HAS SOMETHING TO BALANCE AGAINST THE JOB LOG NO MATTER WHAT
012570      * QUOTEREQ CONTAINED.
012580      *---------------------------------------------------------------
012590      *    CONTROL TOTALS PRINT BEFORE ANY FILE IS CLOSED SO A
012600      *    LINAGE OVERFLOW ON THE TOTALS PAGE CAN STILL TRIGGER
012610      *    9900-HEADING NORMALLY.
012620
012630	       CLOSE QUOTE-REQUEST-FILE.
012640	       CLOSE PRICED-QUOTES-FILE.
012650	       CLOSE PRICED-LINES-FILE.
012660	       CLOSE REJECTIONS-FILE.
012670	       CLOSE LETTERS-REPORT-FILE.
012680
012690
012700      *    CR-0940 - CONTROL TOTALS PAGE PRINTED AT END OF RUN.
012710      *    REQUESTS READ SHOULD ALWAYS EQUAL REQUESTS ACCEPTED PLUS
012720      *    REQUESTS REJECTED - OPERATIONS CHECKS THIS BY EYE EVERY
012730      *    MORNING BEFORE RELEASING THE PRICED FILES DOWNSTREAM.
012740	   3100-WRITE-CONTROL-TOTALS.
012750	       MOVE SPACES         TO TEXT-LINE.
012760	       MOVE "END OF RUN CONTROL TOTALS" TO O-TEXT.
012770      *    HEADS THE CONTROL TOTALS PAGE - PRINTED WHETHER OR NOT
012780      *    ANY REQUESTS WERE READ, SO A ZERO-VOLUME NIGHT STILL
012790      *    PRODUCES A PAGE OPERATIONS CAN FILE.
012800	       WRITE LETTER-REC FROM TEXT-LINE
012810	           AFTER ADVANCING 3 LINES.
012820
012830	       MOVE SPACES         TO COUNT-LINE.
012840	       MOVE "REQUESTS READ"     TO O-CT-LABEL.
012850      *    THREE COUNT LINES, ONE PER COUNTER IN WORK-AREA - READ,
012860      *    ACCEPTED, REJECTED.  ACCEPTED PLUS REJECTED MUST TIE BACK
012870      *    TO READ OR SOMETHING IN THIS PROGRAM IS WRONG.
012880	       MOVE C-REQ-READ    TO O-CT-COUNT.
012890	       WRITE LETTER-REC FROM COUNT-LINE
012900	           AFTER ADVANCING 2 LINES.
012910
012920	       MOVE SPACES         TO COUNT-LINE.
012930	       MOVE "REQUESTS ACCEPTED"  TO O-CT-LABEL.
012940	       MOVE C-REQ-ACC TO O-CT-COUNT.
012950	       WRITE LETTER-REC FROM COUNT-LINE
012960	           AFTER ADVANCING 1 LINE.
012970
012980	       MOVE SPACES         TO COUNT-LINE.
012990	       MOVE "REQUESTS REJECTED"  TO O-CT-LABEL.
013000	       MOVE C-REQ-REJ TO O-CT-COUNT.
013010	       WRITE LETTER-REC FROM COUNT-LINE
013020	           AFTER ADVANCING 1 LINE.
013030
013040      *    PQC9506 - GRAND TOTAL OF EVERY ACCEPTED QUOTE, ACCUMULATED
013050      *    IN C-GT-TOTAL AS EACH REQUEST IS ACCEPTED.
013060	       MOVE SPACES          TO AMOUNT-LINE.
013070	       MOVE "TOTAL QUOTED VALUE"  TO O-AMT-LABEL.
013080	       MOVE SPACES          TO O-AMT-CUR.
013090	       MOVE C-GT-TOTAL TO O-AMT-VALUE.
013100	       WRITE LETTER-REC FROM AMOUNT-LINE
013110	           AFTER ADVANCING 2 LINES.
013120
013130
013140      *---------------------------------------------------------------
013150      * READS THE NEXT HEADER RECORD FROM QUOTEREQ.  CALLED ONCE AT
013160      * JOB START TO PRIME THE LOOP AND ONCE AT THE END OF EVERY
013170      * REQUEST TO PICK UP THE NEXT ONE.
013180      *---------------------------------------------------------------
013190      *---------------------------------------------------------------
013200      * 9000-READ-HEADER-REC
013210      *---------------------------------------------------------------
013220      * PHYSICAL READ OF QUOTEREQ.  ON END OF FILE, DROPS MORE-RECS
013230      * TO "NO " SO THE MAINLINE LOOP STOPS ASKING FOR MORE
013240      * REQUESTS.  ANY OTHER NON-ZERO FILE STATUS IS TREATED AS A
013250      * FATAL CONDITION BY THE SHOP'S STANDARD JCL ABEND STEP, NOT
013260      * HANDLED IN-LINE HERE.
013270      *---------------------------------------------------------------
013280	   9000-READ-HEADER-REC.
013290      *    NO REC ID CHECK ON THE INCOMING RECORD - THE PROGRAM
013300      *    TRUSTS THE READ SEQUENCE, NOT I-REC-TYPE, TO TELL A
013310      *    HEADER FROM A LINE.  SEE THE NOTE UNDER I-REC ABOVE.
013320	       READ QUOTE-REQUEST-FILE
013330	           AT END
013340	               MOVE "NO" TO MORE-RECS.
013350
013360
013370      *    READS ONE LINE RECORD FOR THE REQUEST CURRENTLY BEING
013380      *    VALIDATED - CALLED H-ITEM-COUNT TIMES PER REQUEST FROM
013390      *    2110-VALIDATE-ONE-LINE.
013400      *---------------------------------------------------------------
013410      * 9010-READ-LINE-REC
013420      *---------------------------------------------------------------
013430      * PHYSICAL READ OF THE NEXT LINE RECORD FOR THE REQUEST
013440      * CURRENTLY BEING PROCESSED.  KEPT SEPARATE FROM 9000 SO THE
013450      * VARYING LOOP IN 2100 CAN CALL IT ITEM-COUNT TIMES WITHOUT
013460      * DISTURBING THE END-OF-FILE SWITCH THAT 9000 OWNS.
013470      *---------------------------------------------------------------
013480	   9010-READ-LINE-REC.
013490      *    SAME PHYSICAL READ STATEMENT AS 9000-READ-HEADER-REC -
013500      *    KEPT AS A SEPARATE PARAGRAPH SO THE PERFORM VARYING IN
013510      *    2110-VALIDATE-ONE-LINE READS EXACTLY ONE RECORD PER
013520      *    LOOP ITERATION, NO MORE.
013530	       READ QUOTE-REQUEST-FILE
013540	           AT END
013550	               MOVE "NO" TO MORE-RECS.
013560
013570
013580      *    PRINTS THE TWO LINE PAGE HEADING (COMPANY/DATE/PAGE
013590      *    NUMBER, THEN THE REPORT TITLE) AT THE TOP OF EVERY PAGE OF
013600      *    THE LETTERS REPORT - CALLED FROM 1000-INIT FOR PAGE ONE
013610      *    AND FROM EVERY AT EOP CLAUSE ABOVE WHEN LINAGE OVERFLOWS.
013620      *---------------------------------------------------------------
013630      * 9900-HEADING
013640      *---------------------------------------------------------------
013650      * WRITES THE TWO-LINE COMPANY/REPORT TITLE BLOCK AT THE TOP OF
013660      * A NEW PAGE.  CALLED ON PAGE OVERFLOW AND ONCE AT THE START
013670      * OF THE LETTERS REPORT; C-PCTR IS BUMPED HERE SO EVERY
013680      * PAGE, INCLUDING THE FINAL CONTROL TOTALS PAGE, IS NUMBERED.
013690      *---------------------------------------------------------------
013700	   9900-HEADING.
013710      *    TWO LINES GO OUT EVERY TIME THIS PARAGRAPH FIRES - THE
013720      *    COMPANY/DATE/PAGE LINE AFTER A TOP-OF-FORM SKIP, THEN THE
013730      *    REPORT TITLE LINE UNDERNEATH IT.  THE BODY OF THE LETTER
013740      *    OR THE CONTROL TOTALS PAGE PICKS UP FROM THERE.
013750	       ADD 1 TO C-PCTR.
013760	       MOVE C-PCTR TO O-PCTR.
013770
013780	       WRITE LETTER-REC FROM COMPANY-TITLE
013790	           AFTER ADVANCING TOP-OF-FORM.
013800	       WRITE LETTER-REC FROM REPORT-TITLE
013810	           AFTER ADVANCING 2 LINES.
